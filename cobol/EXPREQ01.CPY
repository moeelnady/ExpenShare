000100*****************************************************************
000200* EXPREQ01  -  EXPENSE REQUEST / SHARE REQUEST RECORD LAYOUT   *
000300* SHARED-EXPENSE ALLOCATION SYSTEM - SPLIT COMPUTATION INPUT    *
000400*****************************************************************
000500* ORIGIN.......: G. VANCE               EFFECTIVE 04/11/84     *
000600* MAINTAINED BY.: R. OKONKWO                                    *
000700*****************************************************************
000800* CHANGE LOG                                                    *
000900*  041184  GV  ER-1042  ORIGINAL LAYOUT, EQUAL SPLIT ONLY        *
001000*  091586  GV  ER-1189  ADDED SHARE-REQUEST TABLE FOR EXACT AND  *
001100*                       PERCENT SPLIT TYPES                     *
001200*  022291  RO  ER-1367  PARTICIPANT/SHARE TABLES RAISED TO 50    *
001300*                       ENTRIES TO MATCH GROUP-SIZE LIMIT        *
001400*  061798  RO  Y2K-004  CENTURY REVIEW - NO DATE FIELD ON THIS   *
001500*                       RECORD, NO CHANGE REQUIRED               *
001600*  031403  RO  ER-1611  ADDED RESERVE FILLER FOR FUTURE USE      *
001700*  110107  MK  DS-2201  DATA STANDARDS AUDIT - ADDED RECEIVED    *
001800*                       DATE BREAKDOWN AND SOURCE SYSTEM CODE.   *
001900*                       TRAILER-AREA REDEFINES ADDED FOR THE     *
002000*                       NIGHTLY REQUEST-INTAKE EXTRACT JOB,      *
002100*                       WHICH APPENDS A COUNT TRAILER PER BATCH  *
002200*****************************************************************
002300 01  EXPN-REQUEST-REC.
002400     05  EXPN-GROUP-ID              PIC 9(09).
002500     05  EXPN-PAID-BY               PIC 9(09).
002600     05  EXPN-AMOUNT                PIC S9(09)V99.
002700     05  EXPN-DESCRIPTION           PIC X(40).
002800     05  EXPN-SPLIT-TYPE            PIC X(01).
002900         88  EXPN-SPLIT-EQUAL           VALUE 'E'.
003000         88  EXPN-SPLIT-EXACT           VALUE 'X'.
003100         88  EXPN-SPLIT-PERCENT         VALUE 'P'.
003200     05  EXPN-PARTICIPANT-COUNT     PIC 9(03).
003300     05  EXPN-PARTICIPANT-IDS OCCURS 50 TIMES
003400                                    PIC 9(09).
003500     05  EXPN-SHARE-COUNT           PIC 9(03).
003600     05  EXPN-SHARE-REQUESTS OCCURS 50 TIMES.
003700         10  EXPN-SR-USER-ID        PIC 9(09).
003800         10  EXPN-SR-AMOUNT         PIC S9(09)V99.
003900         10  EXPN-SR-PERCENT        PIC 9(03).
004000     05  EXPN-RECEIVED-DATE.
004100         10  EXPN-RECV-CC-YY.
004200             15  EXPN-RECV-CC       PIC 9(02).
004300             15  EXPN-RECV-YY       PIC 9(02).
004400         10  EXPN-RECV-MM           PIC 9(02).
004500         10  EXPN-RECV-DD           PIC 9(02).
004600     05  EXPN-REQUEST-SOURCE-CODE   PIC X(04).
004700         88  EXPN-SOURCE-WEB            VALUE 'WEB1'.
004800         88  EXPN-SOURCE-MOBILE         VALUE 'MOBL'.
004900         88  EXPN-SOURCE-BATCH          VALUE 'BTCH'.
005000     05  FILLER                     PIC X(06).
005100 01  EXPN-REQUEST-REC-R REDEFINES EXPN-REQUEST-REC.
005200* CARRIED FOR THE NIGHTLY REQUEST-INTAKE EXTRACT JOB, WHICH
005300* SUMMARIZES THIS SAME FILE AND APPENDS ONE COUNT TRAILER PER
005400* BATCH.
005500     05  EXPN-TRAILER-GROUP-ID      PIC 9(09).
005600     05  EXPN-TRAILER-BATCH-COUNT   PIC 9(09).
005700     05  FILLER                     PIC X(1676).
