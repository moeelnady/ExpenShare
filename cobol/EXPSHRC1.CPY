000100*****************************************************************
000200* EXPSHRC1  -  EXPENSE SHARE RECORD LAYOUT (SPLIT OUTPUT)      *
000300* SHARED-EXPENSE ALLOCATION SYSTEM                              *
000400*****************************************************************
000500* ORIGIN.......: G. VANCE               EFFECTIVE 04/11/84     *
000600* MAINTAINED BY.: R. OKONKWO                                    *
000700*****************************************************************
000800* CHANGE LOG                                                    *
000900*  041184  GV  ER-1042  ORIGINAL LAYOUT                         *
001000*  091586  GV  ER-1189  WIDENED SHARE AMOUNT TO CARRY A SIGN SO  *
001100*                       THE PAYER'S NET-OUT SHARE CAN POST NEG   *
001200*  061798  RO  Y2K-004  CENTURY REVIEW - NO DATE FIELD ON THIS   *
001300*                       RECORD, NO CHANGE REQUIRED               *
001400*  110107  MK  DS-2201  DATA STANDARDS AUDIT - ADDED GROUP AND   *
001500*                       EXPENSE REFERENCE KEYS, SPLIT-TYPE       *
001600*                       CARRYOVER, CALC-DATE AND SOURCE SYSTEM   *
001700*                       CODE.  TRAILER-AREA REDEFINES ADDED FOR  *
001800*                       THE NIGHTLY SHARE EXTRACT JOB, WHICH     *
001900*                       APPENDS A COUNT/NET-TOTAL TRAILER TO     *
002000*                       THIS SAME LAYOUT                         *
002100*****************************************************************
002200 01  EXPN-SHARE-REC.
002300     05  EXPN-SHARE-USER-ID         PIC 9(09).
002400     05  EXPN-SHARE-GROUP-ID        PIC 9(09).
002500     05  EXPN-SHARE-EXPENSE-ID      PIC 9(09).
002600     05  EXPN-SHARE-AMOUNT          PIC S9(09)V99.
002700     05  EXPN-SHARE-TYPE-CODE       PIC X(01).
002800         88  EXPN-SHARE-WAS-EQUAL       VALUE 'E'.
002900         88  EXPN-SHARE-WAS-EXACT       VALUE 'X'.
003000         88  EXPN-SHARE-WAS-PERCENT     VALUE 'P'.
003100     05  EXPN-SHARE-CALC-DATE.
003200         10  EXPN-SHARE-CALC-CC-YY.
003300             15  EXPN-SHARE-CALC-CC PIC 9(02).
003400             15  EXPN-SHARE-CALC-YY PIC 9(02).
003500         10  EXPN-SHARE-CALC-MM     PIC 9(02).
003600         10  EXPN-SHARE-CALC-DD     PIC 9(02).
003700     05  EXPN-SHARE-SOURCE-SYS-CODE PIC X(04).
003800         88  EXPN-SHARE-SOURCE-WEB      VALUE 'WEB1'.
003900         88  EXPN-SHARE-SOURCE-MOBILE   VALUE 'MOBL'.
004000         88  EXPN-SHARE-SOURCE-BATCH    VALUE 'BTCH'.
004100     05  FILLER                     PIC X(14).
004200 01  EXPN-SHARE-REC-R REDEFINES EXPN-SHARE-REC.
004300* CARRIED FOR THE NIGHTLY SHARE EXTRACT JOB, WHICH SUMMARIZES
004400* THIS SAME FILE AND APPENDS ONE TRAILER PER EXPENSE.
004500     05  EXPN-SHR-TRAILER-EXPENSE-ID PIC 9(09).
004600     05  EXPN-SHR-TRAILER-COUNT     PIC 9(09).
004700     05  EXPN-SHR-TRAILER-NET-TOTAL PIC S9(09)V99.
004800     05  FILLER                     PIC X(36).
