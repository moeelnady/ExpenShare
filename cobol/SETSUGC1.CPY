000100*****************************************************************
000200* SETSUGC1  -  SETTLEMENT SUGGESTION RECORD LAYOUT (OUTPUT)    *
000300* SHARED-EXPENSE ALLOCATION SYSTEM - SETTLEMENT RUN OUTPUT      *
000400*****************************************************************
000500* ORIGIN.......: R. OKONKWO             EFFECTIVE 09/15/86     *
000600* MAINTAINED BY.: R. OKONKWO                                    *
000700*****************************************************************
000800* CHANGE LOG                                                    *
000900*  091586  RO  ER-1190  ORIGINAL LAYOUT FOR SETTLEMENT RUN       *
001000*  061798  RO  Y2K-004  CENTURY REVIEW - NO DATE FIELD ON THIS   *
001100*                       RECORD, NO CHANGE REQUIRED               *
001200*  110107  MK  DS-2201  DATA STANDARDS AUDIT - ADDED GROUP-ID,   *
001300*                       SETTLEMENT STATUS CODE, RUN-DATE AND     *
001400*                       SOURCE SYSTEM CODE.  TRAILER-AREA        *
001500*                       REDEFINES ADDED FOR THE NIGHTLY          *
001600*                       SUGGESTION EXTRACT JOB, WHICH APPENDS A  *
001700*                       COUNT/NET-TOTAL TRAILER TO THIS SAME     *
001800*                       LAYOUT                                   *
001900*****************************************************************
002000 01  SETL-SUGGEST-REC.
002100     05  SETL-PAYER-ID              PIC 9(09).
002200     05  SETL-RECEIVER-ID           PIC 9(09).
002300     05  SETL-GROUP-ID              PIC 9(09).
002400     05  SETL-AMOUNT                PIC S9(09)V99.
002500     05  SETL-STATUS-CODE           PIC X(01).
002600         88  SETL-STATUS-SUGGESTED      VALUE 'S'.
002700         88  SETL-STATUS-CONFIRMED      VALUE 'C'.
002800         88  SETL-STATUS-PAID           VALUE 'P'.
002900     05  SETL-RUN-DATE.
003000         10  SETL-RUN-CC-YY.
003100             15  SETL-RUN-CC        PIC 9(02).
003200             15  SETL-RUN-YY        PIC 9(02).
003300         10  SETL-RUN-MM            PIC 9(02).
003400         10  SETL-RUN-DD            PIC 9(02).
003500     05  SETL-SOURCE-SYSTEM-CODE    PIC X(04).
003600         88  SETL-SOURCE-WEB            VALUE 'WEB1'.
003700         88  SETL-SOURCE-MOBILE         VALUE 'MOBL'.
003800         88  SETL-SOURCE-BATCH          VALUE 'BTCH'.
003900     05  FILLER                     PIC X(14).
004000 01  SETL-SUGGEST-REC-R REDEFINES SETL-SUGGEST-REC.
004100* CARRIED FOR THE NIGHTLY SUGGESTION EXTRACT JOB, WHICH
004200* SUMMARIZES THIS SAME FILE AND APPENDS ONE TRAILER PER GROUP.
004300     05  SETL-TRAILER-GROUP-ID      PIC 9(09).
004400     05  SETL-TRAILER-COUNT         PIC 9(09).
004500     05  SETL-TRAILER-NET-TOTAL     PIC S9(09)V99.
004600     05  FILLER                     PIC X(36).
