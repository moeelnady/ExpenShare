000100*****************************************************************
000200* USRBAL01  -  USER NET BALANCE RECORD LAYOUT                  *
000300* SHARED-EXPENSE ALLOCATION SYSTEM - SETTLEMENT RUN INPUT       *
000400*****************************************************************
000500* ORIGIN.......: R. OKONKWO             EFFECTIVE 09/15/86     *
000600* MAINTAINED BY.: R. OKONKWO                                    *
000700*****************************************************************
000800* CHANGE LOG                                                    *
000900*  091586  RO  ER-1190  ORIGINAL LAYOUT FOR SETTLEMENT RUN       *
001000*  061798  RO  Y2K-004  CENTURY REVIEW - NO DATE FIELD ON THIS   *
001100*                       RECORD, NO CHANGE REQUIRED               *
001200*  031403  RO  ER-1611  ADDED RESERVE FILLER FOR FUTURE USE      *
001300*  110107  MK  DS-2201  DATA STANDARDS AUDIT - ADDED GROUP-ID,   *
001400*                       STATUS CODE, LAST-ACTIVITY/CALCULATED    *
001500*                       DATES, LAST-EXPENSE REFERENCE AND        *
001600*                       SOURCE SYSTEM CODE.  TRAILER-AREA        *
001700*                       REDEFINES ADDED FOR THE NIGHTLY BALANCE  *
001800*                       EXTRACT JOB, WHICH APPENDS A COUNT       *
001900*                       TRAILER TO THIS SAME LAYOUT              *
002000*****************************************************************
002100 01  USRB-BALANCE-REC.
002200     05  USRB-USER-ID               PIC 9(09).
002300     05  USRB-GROUP-ID              PIC 9(09).
002400     05  USRB-BALANCE               PIC S9(09)V99.
002500     05  USRB-BALANCE-STATUS-CODE   PIC X(01).
002600         88  USRB-BALANCE-OUTSTANDING   VALUE 'O'.
002700         88  USRB-BALANCE-SETTLED       VALUE 'S'.
002800     05  USRB-LAST-ACTIVITY-DATE.
002900         10  USRB-LAST-ACT-CC-YY.
003000             15  USRB-LAST-ACT-CC   PIC 9(02).
003100             15  USRB-LAST-ACT-YY   PIC 9(02).
003200         10  USRB-LAST-ACT-MM       PIC 9(02).
003300         10  USRB-LAST-ACT-DD       PIC 9(02).
003400     05  USRB-CALCULATED-DATE.
003500         10  USRB-CALC-CC-YY.
003600             15  USRB-CALC-CC       PIC 9(02).
003700             15  USRB-CALC-YY       PIC 9(02).
003800         10  USRB-CALC-MM           PIC 9(02).
003900         10  USRB-CALC-DD           PIC 9(02).
004000     05  USRB-LAST-EXPENSE-ID       PIC 9(09).
004100     05  USRB-SOURCE-SYSTEM-CODE    PIC X(04).
004200         88  USRB-SOURCE-WEB            VALUE 'WEB1'.
004300         88  USRB-SOURCE-MOBILE         VALUE 'MOBL'.
004400         88  USRB-SOURCE-BATCH          VALUE 'BTCH'.
004500     05  FILLER                     PIC X(11).
004600 01  USRB-BALANCE-REC-R REDEFINES USRB-BALANCE-REC.
004700* CARRIED FOR THE NIGHTLY BALANCE EXTRACT JOB, WHICH SUMMARIZES
004800* THIS SAME FILE AND APPENDS ONE COUNT TRAILER PER GROUP.
004900     05  USRB-TRAILER-GROUP-ID      PIC 9(09).
005000     05  USRB-TRAILER-RECS-NBR      PIC 9(09).
005100     05  FILLER                     PIC X(52).
