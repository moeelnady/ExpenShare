000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. SETSUG01.
000300 AUTHOR. R. OKONKWO.
000400 INSTALLATION. CONSOLIDATED BUSINESS SYSTEMS, HOME OFFICE DP.
000500 DATE-WRITTEN. 09/15/86.
000600 DATE-COMPILED. 11/02/07.
000700 SECURITY. COMPANY CONFIDENTIAL. AUTHORIZED PERSONNEL ONLY.
000800*****************************************************************
000900* SETSUG01  -  SETTLEMENT SUGGESTION PROCESSOR                  *
001000*                                                                *
001100* LOADS ALL USER-BALANCE RECORDS FOR ONE GROUP'S SETTLEMENT RUN *
001200* INTO A WORKING TABLE, ORDERS THEM BY ASCENDING MAGNITUDE OF    *
001300* BALANCE, THEN MATCHES EACH PAYER (POSITIVE BALANCE) AGAINST    *
001400* RECEIVERS (NEGATIVE BALANCE) IN THAT SAME ORDER, TRANSFERRING  *
001500* THE SMALLER OF THE TWO OUTSTANDING AMOUNTS EACH TIME, UNTIL    *
001600* THE PAYER'S BALANCE REACHES EXACTLY ZERO.  THE RESULT IS THE   *
001700* SMALLEST NUMBER OF PAY-TO SUGGESTIONS THAT CLEAR THE GROUP.    *
001800* A SINGLE ROUND-TO PARAMETER CARD MAY REQUEST THAT EACH         *
001900* TRANSFER BE ROUNDED TO THE NEAREST MULTIPLE OF A HOUSE-CHOSEN  *
002000* CURRENCY INCREMENT (E.G. NEAREST DOLLAR, NEAREST FIVE).        *
002100*****************************************************************
002200* CHANGE LOG                                                     *
002300*  091586  RO  ER-1190  ORIGINAL PROGRAM - STRAIGHT PASS, NO     *
002400*                       ROUNDING SUPPORT                         *
002500*  042288  RO  ER-1244  ADDED ROUND-TO PARAMETER CARD AND THE    *
002600*                       NEAREST-MULTIPLE ROUNDING RULE           *
002700*  022291  RO  ER-1367  BALANCE TABLE SIZE RAISED TO 200 ENTRIES *
002800*                       TO MATCH THE REVISED GROUP-SIZE LIMIT    *
002900*  061798  RO  Y2K-004  CENTURY WINDOW REVIEW - RUN-DATE FIELD   *
003000*                       EXPANDED TO A FULL 4-DIGIT YEAR FOR THE  *
003100*                       JOB-LOG BANNER ONLY                      *
003200*  031403  RO  ER-1611  REPLACED HAND ROUNDING WITH COMPUTE      *
003300*                       ROUNDED PHRASE FOR THE NEAREST-MULTIPLE  *
003400*                       CALCULATION                              *
003500*  072207  MK  ER-1902  REWORKED PAYER/RECEIVER SCAN TO STOP AS  *
003600*                       SOON AS THE PAYER'S BALANCE HITS ZERO,   *
003700*                       PER REVISED SETTLEMENT-DESK PROCEDURE    *
003800*  110107  MK  DS-2201  BALANCE-COUNT AND SUGGEST-WRITE-COUNT   *
003900*                       RECAST AS STANDALONE 77-LEVEL ITEMS PER *
004000*                       DS-2201 DATA STANDARDS AUDIT, TO MATCH  *
004100*                       THE EXPSHR01 CONVENTION FOR RUN COUNTERS*
004200*****************************************************************
004300 ENVIRONMENT DIVISION.
004400 CONFIGURATION SECTION.
004500 SOURCE-COMPUTER. IBM-370.
004600 OBJECT-COMPUTER. IBM-370.
004700 SPECIAL-NAMES.
004800     C01 IS TOP-OF-FORM
004900     UPSI-0 ON STATUS IS WS-TRACE-SW
005000            OFF STATUS IS WS-NO-TRACE-SW.
005100 INPUT-OUTPUT SECTION.
005200 FILE-CONTROL.
005300     SELECT USER-BALANCE-FILE ASSIGN TO USRBALIN
005400         ORGANIZATION IS LINE SEQUENTIAL
005500         FILE STATUS IS WS-USRBAL-STATUS.
005600     SELECT ROUND-TO-FILE ASSIGN TO RNDTOIN
005700         ORGANIZATION IS LINE SEQUENTIAL
005800         FILE STATUS IS WS-RNDTO-STATUS.
005900     SELECT SETTLEMENT-SUGGESTION-FILE ASSIGN TO SETSUGOT
006000         ORGANIZATION IS LINE SEQUENTIAL
006100         FILE STATUS IS WS-SETSUG-STATUS.
006200 DATA DIVISION.
006300 FILE SECTION.
006400 FD  USER-BALANCE-FILE
006500     LABEL RECORDS ARE STANDARD.
006600 COPY USRBAL01.
006700 FD  ROUND-TO-FILE
006800     LABEL RECORDS ARE STANDARD.
006900 COPY RNDPRM01.
007000 FD  SETTLEMENT-SUGGESTION-FILE
007100     LABEL RECORDS ARE STANDARD.
007200 COPY SETSUGC1.
007300
007400 WORKING-STORAGE SECTION.
007500
007600*----------------------------------------------------------------
007700* STANDALONE RUN COUNTERS - 77-LEVEL ITEMS PER SHOP CONVENTION
007800* FOR ITEMS THAT ARE NOT PART OF A LARGER GROUP.
007900*----------------------------------------------------------------
008000 77  WS-BALANCE-COUNT              PIC 9(05) COMP.
008100 77  WS-SUGGEST-WRITE-COUNT        PIC 9(07) COMP.
008200
008300*----------------------------------------------------------------
008400* RUN-DATE BANNER, BROKEN OUT CC/YY/MM/DD IN THE HOUSE STYLE.
008500*----------------------------------------------------------------
008600 01  WS-RUN-DATE.
008700     05  WS-RUN-DATE-YYYYMMDD       PIC 9(08).
008800 01  WS-RUN-DATE-R REDEFINES WS-RUN-DATE.
008900     05  WS-RUN-CC-YY.
009000         10  WS-RUN-CC              PIC 9(02).
009100         10  WS-RUN-YY              PIC 9(02).
009200     05  WS-RUN-MM                  PIC 9(02).
009300     05  WS-RUN-DD                  PIC 9(02).
009400
009500*----------------------------------------------------------------
009600* FILE STATUS AND CONTROL SWITCHES.
009700*----------------------------------------------------------------
009800 01  WS-FILE-STATUSES.
009900     05  WS-USRBAL-STATUS           PIC X(02).
010000         88  WS-USRBAL-OK               VALUE '00'.
010100         88  WS-USRBAL-EOF              VALUE '10'.
010200     05  WS-RNDTO-STATUS            PIC X(02).
010300         88  WS-RNDTO-OK                VALUE '00'.
010400         88  WS-RNDTO-EOF               VALUE '10'.
010500     05  WS-SETSUG-STATUS           PIC X(02).
010600         88  WS-SETSUG-OK               VALUE '00'.
010700
010800 01  WS-SWITCHES.
010900     05  WS-TRACE-SWITCH            PIC X(01) VALUE 'N'.
011000         88  WS-TRACE-SW                VALUE 'Y'.
011100         88  WS-NO-TRACE-SW             VALUE 'N'.
011200     05  WS-USRBAL-EOF-SW           PIC X(01) VALUE 'N'.
011300         88  WS-USRBAL-AT-EOF           VALUE 'Y'.
011400     05  WS-SORT-SWAP-SW            PIC X(01) VALUE 'N'.
011500         88  WS-SORT-SWAP-MADE          VALUE 'Y'.
011600
011700*----------------------------------------------------------------
011800* COUNTERS, SUBSCRIPTS AND ACCUMULATORS - ALL COMP PER SHOP RULE.
011900*----------------------------------------------------------------
012000 01  WS-COUNTERS.
012100     05  WS-PAY-SUB                 PIC 9(05) COMP.
012200     05  WS-RCV-SUB                 PIC 9(05) COMP.
012300     05  WS-SORT-I                  PIC 9(05) COMP.
012400     05  WS-SORT-PASS-LIMIT         PIC 9(05) COMP.
012500     05  WS-SORT-HOLD-ID            PIC 9(09) COMP.
012600     05  WS-SORT-HOLD-BAL           PIC S9(09)V99.
012700     05  WS-SORT-HOLD-ABS           PIC 9(09)V99.
012800
012900*----------------------------------------------------------------
013000* THE WORKING BALANCE TABLE - LOADED WHOLESALE FROM THE INPUT
013100* FILE, SORTED IN PLACE, THEN DRIVEN DOWN TO ZERO BY THE MATCH
013200* LOGIC BELOW.  NO FILE IS RE-READ ONCE THIS TABLE IS BUILT.
013300*----------------------------------------------------------------
013400 01  WS-BALANCE-TABLE.
013500     05  WS-BALANCE-ENTRY OCCURS 200 TIMES.
013600         10  WS-BAL-USER-ID         PIC 9(09).
013700         10  WS-BAL-AMOUNT          PIC S9(09)V99.
013800         10  WS-BAL-ABS-AMOUNT      PIC 9(09)V99.
013900 01  WS-BALANCE-TABLE-R REDEFINES WS-BALANCE-TABLE.
014000     05  WS-BALANCE-RAW OCCURS 200 TIMES
014100                                    PIC X(20).
014200
014300*----------------------------------------------------------------
014400* SIGN/MAGNITUDE WORK AREA - REDEFINED TO AN UNSIGNED DISPLAY
014500* VIEW SO THE ABSOLUTE VALUE OF A BALANCE CAN BE OBTAINED
014600* WITHOUT AN INTRINSIC FUNCTION (NONE ARE USED IN THIS SHOP).
014700*----------------------------------------------------------------
014800 01  WS-ABS-SCRATCH-AREA.
014900     05  WS-ABS-SCRATCH-SIGNED      PIC S9(09)V99.
015000 01  WS-ABS-SCRATCH-AREA-R REDEFINES WS-ABS-SCRATCH-AREA.
015100     05  WS-ABS-SCRATCH-UNSIGNED    PIC 9(09)V99.
015200
015300*----------------------------------------------------------------
015400* ROUND-TO PARAMETER CARD, TRANSFER AND ROUNDING WORK FIELDS.
015500*----------------------------------------------------------------
015600 01  WS-ROUND-TO-AMOUNT             PIC S9(09)V99 VALUE ZERO.
015700 01  WS-RAW-TRANSFER                PIC S9(09)V99.
015800 01  WS-FINAL-TRANSFER              PIC S9(09)V99.
015900 01  WS-ROUND-MULTIPLE              PIC S9(09) COMP-3.
016000 01  WS-NEED-RECEIVER-AMT           PIC S9(09)V99.
016100
016200 PROCEDURE DIVISION.
016300
016400 000-MAIN-CONTROL.
016500
016600     PERFORM 100-INITIALIZATION.
016700
016800     PERFORM 200-LOAD-BALANCE-TABLE
016900         UNTIL WS-USRBAL-AT-EOF.
017000
017100     PERFORM 300-SORT-BALANCE-TABLE.
017200
017300     PERFORM 400-MATCH-PAYERS
017400         VARYING WS-PAY-SUB FROM 1 BY 1
017500           UNTIL WS-PAY-SUB > WS-BALANCE-COUNT.
017600
017700     PERFORM 900-TERMINATION.
017800
017900     STOP RUN.
018000
018100 100-INITIALIZATION.
018200
018300     ACCEPT WS-RUN-DATE-YYYYMMDD FROM DATE YYYYMMDD.
018400
018500     OPEN INPUT  USER-BALANCE-FILE
018600                 ROUND-TO-FILE
018700          OUTPUT SETTLEMENT-SUGGESTION-FILE.
018800
018900     IF NOT WS-USRBAL-OK
019000        DISPLAY 'SETSUG01 - USER-BALANCE OPEN FAILED, STAT = '
019100                WS-USRBAL-STATUS
019200        MOVE 16 TO RETURN-CODE
019300        STOP RUN.
019400
019500     PERFORM 110-READ-ROUND-TO-CARD.
019600
019700 110-READ-ROUND-TO-CARD.
019800
019900* ONE CARD IS EXPECTED FOR THE RUN.  A MISSING CARD IS TREATED
020000* AS "NO ROUNDING" RATHER THAN AN ABEND, SINCE ZERO IS ALREADY
020100* THE PASS-THROUGH VALUE FOR ROUND-TO-AMOUNT.
020200
020300     READ ROUND-TO-FILE
020400         AT END
020500             MOVE ZERO TO WS-ROUND-TO-AMOUNT
020600         NOT AT END
020700             MOVE RNDP-ROUND-TO-AMOUNT TO WS-ROUND-TO-AMOUNT
020800     END-READ.
020900
021000 200-LOAD-BALANCE-TABLE.
021100
021200     READ USER-BALANCE-FILE
021300         AT END
021400             SET WS-USRBAL-AT-EOF TO TRUE
021500         NOT AT END
021600             PERFORM 210-STORE-ONE-BALANCE
021700     END-READ.
021800
021900 210-STORE-ONE-BALANCE.
022000
022100     ADD 1 TO WS-BALANCE-COUNT.
022200     MOVE USRB-USER-ID TO WS-BAL-USER-ID (WS-BALANCE-COUNT).
022300     MOVE USRB-BALANCE TO WS-BAL-AMOUNT (WS-BALANCE-COUNT).
022400     MOVE USRB-BALANCE TO WS-ABS-SCRATCH-SIGNED.
022500     MOVE WS-ABS-SCRATCH-UNSIGNED
022600                     TO WS-BAL-ABS-AMOUNT (WS-BALANCE-COUNT).
022700
022800 300-SORT-BALANCE-TABLE.
022900
023000* IN-TABLE EXCHANGE SORT, ASCENDING BY ABSOLUTE BALANCE.  THE
023100* FULL BALANCE SET FOR THE RUN IS ALREADY IN WS-BALANCE-TABLE,
023200* SO THIS IS A TABLE SORT, NOT A SORT-VERB FILE SORT.
023300
023400     IF WS-BALANCE-COUNT > 1
023500         COMPUTE WS-SORT-PASS-LIMIT = WS-BALANCE-COUNT - 1
023600         SET WS-SORT-SWAP-MADE TO TRUE
023700         PERFORM 310-SORT-ONE-PASS
023800             UNTIL NOT WS-SORT-SWAP-MADE.
023900
024000 310-SORT-ONE-PASS.
024100
024200     MOVE 'N' TO WS-SORT-SWAP-SW.
024300
024400     PERFORM 311-SORT-ONE-COMPARE
024500         VARYING WS-SORT-I FROM 1 BY 1
024600           UNTIL WS-SORT-I > WS-SORT-PASS-LIMIT.
024700
024800 311-SORT-ONE-COMPARE.
024900
025000     IF WS-BAL-ABS-AMOUNT (WS-SORT-I) >
025100        WS-BAL-ABS-AMOUNT (WS-SORT-I + 1)
025200         PERFORM 312-EXCHANGE-TABLE-ENTRIES.
025300
025400 312-EXCHANGE-TABLE-ENTRIES.
025500
025600     MOVE WS-BAL-USER-ID (WS-SORT-I)     TO WS-SORT-HOLD-ID.
025700     MOVE WS-BAL-AMOUNT (WS-SORT-I)      TO WS-SORT-HOLD-BAL.
025800     MOVE WS-BAL-ABS-AMOUNT (WS-SORT-I)  TO WS-SORT-HOLD-ABS.
025900
026000     MOVE WS-BAL-USER-ID (WS-SORT-I + 1)
026100                                TO WS-BAL-USER-ID (WS-SORT-I).
026200     MOVE WS-BAL-AMOUNT (WS-SORT-I + 1)
026300                                TO WS-BAL-AMOUNT (WS-SORT-I).
026400     MOVE WS-BAL-ABS-AMOUNT (WS-SORT-I + 1)
026500                                TO WS-BAL-ABS-AMOUNT (WS-SORT-I).
026600
026700     MOVE WS-SORT-HOLD-ID  TO WS-BAL-USER-ID (WS-SORT-I + 1).
026800     MOVE WS-SORT-HOLD-BAL TO WS-BAL-AMOUNT (WS-SORT-I + 1).
026900     MOVE WS-SORT-HOLD-ABS TO WS-BAL-ABS-AMOUNT (WS-SORT-I + 1).
027000
027100     SET WS-SORT-SWAP-MADE TO TRUE.
027200
027300 400-MATCH-PAYERS.
027400
027500     IF WS-BAL-AMOUNT (WS-PAY-SUB) > ZERO
027600         PERFORM 410-MATCH-ONE-PAYER.
027700
027800 410-MATCH-ONE-PAYER.
027900
028000     MOVE 1 TO WS-RCV-SUB.
028100
028200     PERFORM 420-SCAN-FOR-RECEIVER
028300         UNTIL WS-RCV-SUB > WS-BALANCE-COUNT
028400            OR WS-BAL-AMOUNT (WS-PAY-SUB) = ZERO.
028500
028600 420-SCAN-FOR-RECEIVER.
028700
028800     IF WS-RCV-SUB NOT = WS-PAY-SUB
028900        AND WS-BAL-AMOUNT (WS-RCV-SUB) < ZERO
029000         PERFORM 430-COMPUTE-TRANSFER-AMOUNT
029100         PERFORM 440-APPLY-ROUNDING
029200         IF WS-FINAL-TRANSFER > ZERO
029300             PERFORM 450-POST-ONE-SETTLEMENT.
029400
029500     ADD 1 TO WS-RCV-SUB.
029600
029700 430-COMPUTE-TRANSFER-AMOUNT.
029800
029900* TRANSFER = THE SMALLER OF WHAT THE PAYER CAN STILL PAY AND
030000* WHAT THE RECEIVER STILL NEEDS.  NEITHER FIGURE IS NEGATIVE
030100* HERE - THE RECEIVER'S NEED IS THE BALANCE SIGN-REVERSED.
030200
030300     COMPUTE WS-NEED-RECEIVER-AMT =
030400             ZERO - WS-BAL-AMOUNT (WS-RCV-SUB).
030500
030600     IF WS-BAL-AMOUNT (WS-PAY-SUB) < WS-NEED-RECEIVER-AMT
030700         MOVE WS-BAL-AMOUNT (WS-PAY-SUB) TO WS-RAW-TRANSFER
030800     ELSE
030900         MOVE WS-NEED-RECEIVER-AMT       TO WS-RAW-TRANSFER.
031000
031100 440-APPLY-ROUNDING.
031200
031300* ROUNDING IS APPLIED PER TRANSFER, NOT ONCE AT THE END OF THE
031400* RUN - A DELIBERATE CARRYOVER FROM THE ORIGINAL SETTLEMENT-DESK
031500* CALCULATION THIS PROGRAM REPLACED, KEPT FOR RESULT PARITY.
031600
031700     IF WS-ROUND-TO-AMOUNT = ZERO
031800         MOVE WS-RAW-TRANSFER TO WS-FINAL-TRANSFER
031900     ELSE
032000         COMPUTE WS-ROUND-MULTIPLE ROUNDED =
032100                 WS-RAW-TRANSFER / WS-ROUND-TO-AMOUNT
032200         COMPUTE WS-FINAL-TRANSFER =
032300                 WS-ROUND-MULTIPLE * WS-ROUND-TO-AMOUNT.
032400
032500 450-POST-ONE-SETTLEMENT.
032600
032700     MOVE WS-BAL-USER-ID (WS-PAY-SUB) TO SETL-PAYER-ID.
032800     MOVE WS-BAL-USER-ID (WS-RCV-SUB) TO SETL-RECEIVER-ID.
032900     MOVE WS-FINAL-TRANSFER           TO SETL-AMOUNT.
033000     WRITE SETL-SUGGEST-REC.
033100     ADD 1 TO WS-SUGGEST-WRITE-COUNT.
033200
033300     SUBTRACT WS-FINAL-TRANSFER FROM WS-BAL-AMOUNT (WS-PAY-SUB).
033400     ADD      WS-FINAL-TRANSFER TO   WS-BAL-AMOUNT (WS-RCV-SUB).
033500
033600 900-TERMINATION.
033700
033800     DISPLAY 'SETSUG01 - BALANCES LOADED   = ' WS-BALANCE-COUNT.
033900     DISPLAY 'SETSUG01 - SUGGESTIONS WRITTEN = '
034000                                        WS-SUGGEST-WRITE-COUNT.
034100
034200     CLOSE USER-BALANCE-FILE
034300           ROUND-TO-FILE
034400           SETTLEMENT-SUGGESTION-FILE.
034500
