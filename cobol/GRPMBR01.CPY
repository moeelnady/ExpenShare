000100*****************************************************************
000200* GRPMBR01  -  GROUP MEMBER CROSS-REFERENCE RECORD LAYOUT      *
000300* SHARED-EXPENSE ALLOCATION SYSTEM                              *
000400*****************************************************************
000500* ORIGIN.......: G. VANCE               EFFECTIVE 04/11/84     *
000600* MAINTAINED BY.: R. OKONKWO                                    *
000700*****************************************************************
000800* CHANGE LOG                                                    *
000900*  041184  GV  ER-1042  ORIGINAL LAYOUT                         *
001000*  061798  RO  Y2K-004  CENTURY REVIEW - NO DATE FIELD ON THIS   *
001100*                       RECORD, NO CHANGE REQUIRED               *
001200*  110107  MK  DS-2201  DATA STANDARDS AUDIT - ADDED STATUS,     *
001300*                       ROLE, JOIN/ACTIVITY DATES AND SOURCE     *
001400*                       SYSTEM CODE.  TRAILER-AREA REDEFINES     *
001500*                       ADDED FOR THE NIGHTLY ROSTER EXTRACT     *
001600*                       JOB, WHICH APPENDS A COUNT TRAILER TO    *
001700*                       THIS SAME LAYOUT                         *
001800*****************************************************************
001900 01  GRPM-MEMBER-REC.
002000     05  GRPM-GROUP-ID              PIC 9(09).
002100     05  GRPM-USER-ID               PIC 9(09).
002200     05  GRPM-MEMBER-STATUS-CODE    PIC X(01).
002300         88  GRPM-MEMBER-ACTIVE         VALUE 'A'.
002400         88  GRPM-MEMBER-INACTIVE       VALUE 'I'.
002500         88  GRPM-MEMBER-REMOVED        VALUE 'R'.
002600     05  GRPM-ROLE-CODE             PIC X(01).
002700         88  GRPM-ROLE-ADMIN            VALUE 'A'.
002800         88  GRPM-ROLE-MEMBER           VALUE 'M'.
002900     05  GRPM-JOIN-DATE.
003000         10  GRPM-JOIN-CC-YY.
003100             15  GRPM-JOIN-CC       PIC 9(02).
003200             15  GRPM-JOIN-YY       PIC 9(02).
003300         10  GRPM-JOIN-MM           PIC 9(02).
003400         10  GRPM-JOIN-DD           PIC 9(02).
003500     05  GRPM-LAST-ACTIVITY-DATE.
003600         10  GRPM-LAST-ACT-CC-YY.
003700             15  GRPM-LAST-ACT-CC   PIC 9(02).
003800             15  GRPM-LAST-ACT-YY   PIC 9(02).
003900         10  GRPM-LAST-ACT-MM       PIC 9(02).
004000         10  GRPM-LAST-ACT-DD       PIC 9(02).
004100     05  GRPM-ADDED-BY-USER-ID      PIC 9(09).
004200     05  GRPM-SOURCE-SYSTEM-CODE    PIC X(04).
004300         88  GRPM-SOURCE-WEB            VALUE 'WEB1'.
004400         88  GRPM-SOURCE-MOBILE         VALUE 'MOBL'.
004500         88  GRPM-SOURCE-BATCH          VALUE 'BTCH'.
004600     05  FILLER                     PIC X(11).
004700 01  GRPM-MEMBER-REC-R REDEFINES GRPM-MEMBER-REC.
004800* CARRIED FOR THE NIGHTLY ROSTER EXTRACT JOB, WHICH SUMMARIZES
004900* THIS SAME FILE AND APPENDS ONE COUNT TRAILER PER GROUP.
005000     05  GRPM-TRAILER-GROUP-ID      PIC 9(09).
005100     05  GRPM-TRAILER-MEMBER-COUNT  PIC 9(09).
005200     05  FILLER                     PIC X(42).
