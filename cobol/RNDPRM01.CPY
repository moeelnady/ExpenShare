000100*****************************************************************
000200* RNDPRM01  -  SETTLEMENT ROUNDING PARAMETER CARD LAYOUT       *
000300* SHARED-EXPENSE ALLOCATION SYSTEM - SETTLEMENT RUN CONTROL     *
000400*****************************************************************
000500* ORIGIN.......: R. OKONKWO             EFFECTIVE 09/15/86     *
000600* MAINTAINED BY.: R. OKONKWO                                    *
000700*****************************************************************
000800* CHANGE LOG                                                    *
000900*  091586  RO  ER-1190  ORIGINAL LAYOUT - ONE CARD PER RUN,      *
001000*                       ZERO MEANS NO ROUNDING IS APPLIED        *
001100*  061798  RO  Y2K-004  CENTURY REVIEW - NO DATE FIELD ON THIS   *
001200*                       RECORD, NO CHANGE REQUIRED               *
001300*  110107  MK  DS-2201  DATA STANDARDS AUDIT - ADDED GROUP-ID,   *
001400*                       ROUND-MODE CODE (RESERVED - ONLY         *
001500*                       NEAREST-MULTIPLE IS CODED TODAY),        *
001600*                       EFFECTIVE DATE AND SOURCE SYSTEM CODE.   *
001700*                       TRAILER-AREA REDEFINES ADDED FOR THE     *
001800*                       NIGHTLY PARAMETER EXTRACT JOB, WHICH     *
001900*                       APPENDS A COUNT TRAILER TO THIS LAYOUT   *
002000*****************************************************************
002100 01  RNDP-PARM-REC.
002200     05  RNDP-GROUP-ID              PIC 9(09).
002300     05  RNDP-ROUND-TO-AMOUNT       PIC S9(09)V99.
002400     05  RNDP-ROUND-MODE-CODE       PIC X(01).
002500         88  RNDP-MODE-NEAREST          VALUE 'N'.
002600         88  RNDP-MODE-UP               VALUE 'U'.
002700         88  RNDP-MODE-DOWN             VALUE 'D'.
002800     05  RNDP-EFFECTIVE-DATE.
002900         10  RNDP-EFF-CC-YY.
003000             15  RNDP-EFF-CC        PIC 9(02).
003100             15  RNDP-EFF-YY        PIC 9(02).
003200         10  RNDP-EFF-MM            PIC 9(02).
003300         10  RNDP-EFF-DD            PIC 9(02).
003400     05  RNDP-SOURCE-SYSTEM-CODE    PIC X(04).
003500         88  RNDP-SOURCE-WEB            VALUE 'WEB1'.
003600         88  RNDP-SOURCE-MOBILE         VALUE 'MOBL'.
003700         88  RNDP-SOURCE-BATCH          VALUE 'BTCH'.
003800     05  FILLER                     PIC X(12).
003900 01  RNDP-PARM-REC-R REDEFINES RNDP-PARM-REC.
004000* CARRIED FOR THE NIGHTLY PARAMETER EXTRACT JOB, WHICH
004100* SUMMARIZES THIS SAME FILE AND APPENDS ONE COUNT TRAILER.
004200     05  RNDP-TRAILER-GROUP-ID      PIC 9(09).
004300     05  RNDP-TRAILER-CARD-COUNT    PIC 9(09).
004400     05  FILLER                     PIC X(27).
