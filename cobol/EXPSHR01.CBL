000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. EXPSHR01.
000300 AUTHOR. G. VANCE. MODIFIED BY R. OKONKWO.
000400 INSTALLATION. CONSOLIDATED BUSINESS SYSTEMS, HOME OFFICE DP.
000500 DATE-WRITTEN. 04/11/84.
000600 DATE-COMPILED. 10/02/09.
000700 SECURITY. COMPANY CONFIDENTIAL. AUTHORIZED PERSONNEL ONLY.
000800*****************************************************************
000900* EXPSHR01  -  EXPENSE SHARE SPLIT PROCESSOR                    *
001000*                                                                *
001100* READS ONE EXPENSE-REQUEST PER RUN, RESOLVES THE PARTICIPANT   *
001200* LIST (EXPLICIT LIST OR FULL GROUP ROSTER), SPLITS THE EXPENSE *
001300* AMOUNT ACROSS THE PARTICIPANTS UNDER THE EQUAL, EXACT OR      *
001400* PERCENT RULE AND WRITES ONE EXPENSE-SHARE RECORD PER          *
001500* PARTICIPANT.  A REQUEST THAT FAILS VALIDATION IS REJECTED     *
001600* BEFORE ANY SHARE RECORD IS WRITTEN FOR IT.                    *
001700*****************************************************************
001800* CHANGE LOG                                                    *
001900*  041184  GV  ER-1042  ORIGINAL PROGRAM - EQUAL SPLIT ONLY,    *
002000*                       PARTICIPANT LIST TAKEN FROM CARD INPUT  *
002100*  062284  GV  ER-1058  ADDED GROUP-MEMBER ROSTER LOOKUP FOR    *
002200*                       THE "ALL MEMBERS" CASE (PART-COUNT=0)   *
002300*  091586  GV  ER-1189  ADDED EXACT AND PERCENT SPLIT TYPES AND *
002400*                       THEIR SUM-VALIDATION EDITS              *
002500*  091586  GV  ER-1189  ADDED PAID-BY MEMBERSHIP EDIT AHEAD OF  *
002600*                       THE SPLIT COMPUTATION                   *
002700*  022291  RO  ER-1367  PARTICIPANT/SHARE TABLE SIZE RAISED TO  *
002800*                       50 TO MATCH THE REVISED GROUP LIMIT     *
002900*  061798  RO  Y2K-004  CENTURY WINDOW REVIEW OF RUN-DATE FIELD *
003000*                       WS-RUN-CC-YY EXPANDED TO A FULL 4-DIGIT *
003100*                       YEAR FOR THE JOB-LOG BANNER ONLY        *
003200*  031403  RO  ER-1611  RECAST ALL LOOP BODIES AS OUT-OF-LINE   *
003300*                       PARAGRAPHS PER SHOP CODING STANDARD     *
003400*  091507  RO  ER-1788  DIAGNOSTIC TRACE UNDER UPSI-0 FOR THE   *
003500*                       WEEKEND BATCH WINDOW REGRESSION         *
003600*  071508  RO  ER-1840  GROUP-MEMBER ROSTER NOW LOADED INTO A   *
003700*                       WORKING TABLE AT START OF RUN, THE SAME *
003800*                       WAY SETSUG01 LOADS USER-BALANCE.  THE   *
003900*                       OLD SEQUENTIAL RE-READ OF GRPMBRIN LOST *
004000*                       ROSTER ENTRIES AHEAD OF A MID-FILE PAID-*
004100*                       BY MATCH AND FAILED OUTRIGHT ON THE     *
004200*                       SECOND AND LATER REQUESTS IN ONE RUN    *
004300*  100109  RO  ER-1867  EXACT/PERCENT SPLIT NO LONGER BUILDS THE*
004400*                       PARTICIPANT LIST FROM PARTICIPANT-IDS OR*
004500*                       THE GROUP ROSTER. PARTICIPANTS FOR THOSE*
004600*                       TWO SPLIT TYPES ARE TAKEN DIRECTLY FROM *
004700*                       THE SHARE-REQUEST TABLE, WHICH          *
004800*                       ELIMINATES SPURIOUS ZERO-DOLLAR SHARE   *
004900*                       ROWS FOR NON-PARTICIPANTS WHEN          *
005000*                       PARTICIPANT-COUNT = 0                   *
005100*  100109  RO  ER-1868  TRIMMED LEADING BLANKS FROM THE EDITED  *
005200*                       REJECT AMOUNT BEFORE BUILDING THE 'SPLIT*
005300*                       AMOUNTS MUST TOTAL' MESSAGE. THE        *
005400*                       ZERO-SUPPRESSED PICTURE LEFT SIX OR MORE*
005500*                       LEADING SPACES IN THE FIELD AND THE OLD *
005600*                       STRING CARRIED THEM INTO THE MESSAGE    *
005700*                       VERBATIM                                *
005800*****************************************************************
005900 ENVIRONMENT DIVISION.
006000 CONFIGURATION SECTION.
006100 SOURCE-COMPUTER. IBM-370.
006200 OBJECT-COMPUTER. IBM-370.
006300 SPECIAL-NAMES.
006400     C01 IS TOP-OF-FORM
006500     UPSI-0 ON STATUS IS WS-TRACE-SW
006600            OFF STATUS IS WS-NO-TRACE-SW.
006700 INPUT-OUTPUT SECTION.
006800 FILE-CONTROL.
006900     SELECT EXPENSE-REQUEST-FILE ASSIGN TO EXPREQIN
007000         ORGANIZATION IS LINE SEQUENTIAL
007100         FILE STATUS IS WS-EXPREQ-STATUS.
007200     SELECT GROUP-MEMBER-FILE ASSIGN TO GRPMBRIN
007300         ORGANIZATION IS LINE SEQUENTIAL
007400         FILE STATUS IS WS-GRPMBR-STATUS.
007500     SELECT EXPENSE-SHARE-FILE ASSIGN TO EXPSHROT
007600         ORGANIZATION IS LINE SEQUENTIAL
007700         FILE STATUS IS WS-EXPSHR-STATUS.
007800 DATA DIVISION.
007900 FILE SECTION.
008000 FD  EXPENSE-REQUEST-FILE
008100     LABEL RECORDS ARE STANDARD.
008200 COPY EXPREQ01.
008300 FD  GROUP-MEMBER-FILE
008400     LABEL RECORDS ARE STANDARD.
008500 COPY GRPMBR01.
008600 FD  EXPENSE-SHARE-FILE
008700     LABEL RECORDS ARE STANDARD.
008800 COPY EXPSHRC1.
008900
009000 WORKING-STORAGE SECTION.
009100
009200*----------------------------------------------------------------
009300* STANDALONE RUN COUNTERS AND TABLE SUBSCRIPTS - 77-LEVEL ITEMS
009400* PER SHOP CONVENTION FOR ITEMS THAT ARE NOT PART OF A LARGER
009500* GROUP.
009600*----------------------------------------------------------------
009700 77  WS-REQUEST-COUNT              PIC 9(07) COMP.
009800 77  WS-REJECT-COUNT               PIC 9(07) COMP.
009900 77  WS-SHARE-WRITE-COUNT          PIC 9(07) COMP.
010000 77  WS-GROUP-MEMBER-COUNT         PIC 9(05) COMP.
010100 77  WS-GRPMBR-SUB                 PIC 9(05) COMP.
010200 77  WS-EDIT-LEAD-SPACES           PIC 9(02) COMP.
010300 77  WS-EDIT-TEXT-LEN              PIC 9(02) COMP.
010400
010500*----------------------------------------------------------------
010600* RUN-DATE BANNER, BROKEN OUT CC/YY/MM/DD IN THE HOUSE STYLE.
010700*----------------------------------------------------------------
010800 01  WS-RUN-DATE.
010900     05  WS-RUN-DATE-YYYYMMDD       PIC 9(08).
011000 01  WS-RUN-DATE-R REDEFINES WS-RUN-DATE.
011100     05  WS-RUN-CC-YY.
011200         10  WS-RUN-CC              PIC 9(02).
011300         10  WS-RUN-YY              PIC 9(02).
011400     05  WS-RUN-MM                  PIC 9(02).
011500     05  WS-RUN-DD                  PIC 9(02).
011600
011700*----------------------------------------------------------------
011800* FILE STATUS AND CONTROL SWITCHES.
011900*----------------------------------------------------------------
012000 01  WS-FILE-STATUSES.
012100     05  WS-EXPREQ-STATUS           PIC X(02).
012200         88  WS-EXPREQ-OK               VALUE '00'.
012300         88  WS-EXPREQ-EOF              VALUE '10'.
012400     05  WS-GRPMBR-STATUS           PIC X(02).
012500         88  WS-GRPMBR-OK               VALUE '00'.
012600         88  WS-GRPMBR-EOF              VALUE '10'.
012700     05  WS-EXPSHR-STATUS           PIC X(02).
012800         88  WS-EXPSHR-OK               VALUE '00'.
012900
013000 01  WS-SWITCHES.
013100     05  WS-TRACE-SWITCH            PIC X(01) VALUE 'N'.
013200         88  WS-TRACE-SW                VALUE 'Y'.
013300         88  WS-NO-TRACE-SW             VALUE 'N'.
013400     05  WS-REQUEST-DONE-SW         PIC X(01) VALUE 'N'.
013500         88  WS-REQUEST-DONE            VALUE 'Y'.
013600     05  WS-GRPMBR-EOF-SW           PIC X(01) VALUE 'N'.
013700         88  WS-GRPMBR-AT-EOF           VALUE 'Y'.
013800     05  WS-REJECT-SW               PIC X(01) VALUE 'N'.
013900         88  WS-REQUEST-REJECTED        VALUE 'Y'.
014000     05  WS-MEMBER-FOUND-SW         PIC X(01) VALUE 'N'.
014100         88  WS-PAID-BY-IS-MEMBER       VALUE 'Y'.
014200
014300*----------------------------------------------------------------
014400* COUNTERS, SUBSCRIPTS AND ACCUMULATORS - ALL COMP PER SHOP RULE.
014500*----------------------------------------------------------------
014600 01  WS-COUNTERS.
014700     05  WS-PARTICIPANT-COUNT       PIC 9(03) COMP.
014800     05  WS-SUB                     PIC 9(03) COMP.
014900     05  WS-SHR-SUB                 PIC 9(03) COMP.
015000
015100*----------------------------------------------------------------
015200* THE RESOLVED PARTICIPANT TABLE - ONE ENTRY PER PARTICIPANT ON
015300* THIS EXPENSE, HOLDING THE COMPUTED SHARE UNTIL WRITE-OUT TIME.
015400*----------------------------------------------------------------
015500 01  WS-PARTICIPANT-TABLE.
015600     05  WS-PARTICIPANT-ENTRY OCCURS 50 TIMES.
015700         10  WS-PART-USER-ID        PIC 9(09).
015800         10  WS-PART-SHARE-AMT      PIC S9(09)V99.
015900 01  WS-PARTICIPANT-TABLE-R REDEFINES WS-PARTICIPANT-TABLE.
016000     05  WS-PARTICIPANT-RAW OCCURS 50 TIMES
016100                                    PIC X(18).
016200
016300*----------------------------------------------------------------
016400* THE GROUP-MEMBER ROSTER, LOADED WHOLESALE FROM GRPMBRIN AT
016500* START OF RUN (SEE 150-LOAD-GROUP-MEMBER-TABLE) AND SCANNED IN
016600* MEMORY BELOW - NO FILE IS RE-READ ONCE THIS TABLE IS BUILT.
016700*----------------------------------------------------------------
016800 01  WS-GROUP-MEMBER-TABLE.
016900     05  WS-GRPMBR-ENTRY OCCURS 500 TIMES.
017000         10  WS-GRPMBR-TBL-GROUP-ID PIC 9(09).
017100         10  WS-GRPMBR-TBL-USER-ID  PIC 9(09).
017200 01  WS-GROUP-MEMBER-TABLE-R REDEFINES WS-GROUP-MEMBER-TABLE.
017300     05  WS-GRPMBR-TBL-RAW OCCURS 500 TIMES
017400                                    PIC X(18).
017500
017600*----------------------------------------------------------------
017700* SIGNED-AMOUNT WORK AREA - REDEFINED TO AN UNSIGNED DISPLAY VIEW
017800* SO THE REJECTION MESSAGE CAN BE BUILT WITHOUT AN INTRINSIC
017900* FUNCTION (NONE ARE USED IN THIS SHOP).
018000*----------------------------------------------------------------
018100 01  WS-REJECT-AMOUNT-AREA.
018200     05  WS-REJECT-AMOUNT           PIC S9(09)V99.
018300 01  WS-REJECT-AMOUNT-AREA-R REDEFINES WS-REJECT-AMOUNT-AREA.
018400     05  WS-REJECT-AMOUNT-DISPLAY   PIC 9(09)V99.
018500
018600 01  WS-EDIT-MESSAGE                PIC X(60) VALUE SPACES.
018700 01  WS-EDIT-AMOUNT-TEXT            PIC ZZZZZZZZ9.99.
018800
018900*----------------------------------------------------------------
019000* EQUAL-SPLIT AND VALIDATION WORK FIELDS.
019100*----------------------------------------------------------------
019200 01  WS-PER-HEAD-AMOUNT             PIC S9(09)V99.
019300 01  WS-SUM-EXACT-AMT               PIC S9(09)V99 COMP-3.
019400 01  WS-SUM-PERCENT                 PIC 9(05) COMP.
019500
019600 PROCEDURE DIVISION.
019700
019800 000-MAIN-CONTROL.
019900
020000     PERFORM 100-INITIALIZATION.
020100
020200     PERFORM 150-LOAD-GROUP-MEMBER-TABLE
020300         UNTIL WS-GRPMBR-AT-EOF.
020400
020500     PERFORM 200-READ-EXPENSE-REQUEST.
020600
020700     PERFORM 700-PROCESS-ONE-REQUEST
020800         UNTIL WS-REQUEST-DONE.
020900
021000     PERFORM 900-TERMINATION.
021100
021200     STOP RUN.
021300
021400 100-INITIALIZATION.
021500
021600     ACCEPT WS-RUN-DATE-YYYYMMDD FROM DATE YYYYMMDD.
021700
021800     OPEN INPUT  EXPENSE-REQUEST-FILE
021900                 GROUP-MEMBER-FILE
022000          OUTPUT EXPENSE-SHARE-FILE.
022100
022200     IF NOT WS-EXPREQ-OK
022300        DISPLAY 'EXPSHR01 - EXPENSE-REQUEST OPEN FAILED, STAT = '
022400                WS-EXPREQ-STATUS
022500        MOVE 'OPEN FAILURE ON EXPENSE-REQUEST-FILE'
022600                                       TO WS-EDIT-MESSAGE
022700        PERFORM 950-ABEND.
022800
022900* THE FULL GROUP-MEMBER ROSTER IS LOADED INTO WS-GROUP-MEMBER-
023000* TABLE ONE TIME BELOW (150-LOAD-GROUP-MEMBER-TABLE), THEN
023100* GRPMBRIN IS NEVER READ AGAIN FOR THE BALANCE OF THE RUN.
023200
023300 150-LOAD-GROUP-MEMBER-TABLE.
023400
023500     READ GROUP-MEMBER-FILE
023600         AT END
023700             SET WS-GRPMBR-AT-EOF TO TRUE
023800         NOT AT END
023900             PERFORM 151-STORE-ONE-GROUP-MEMBER
024000     END-READ.
024100
024200 151-STORE-ONE-GROUP-MEMBER.
024300
024400     ADD 1 TO WS-GROUP-MEMBER-COUNT.
024500     MOVE GRPM-GROUP-ID
024600             TO WS-GRPMBR-TBL-GROUP-ID (WS-GROUP-MEMBER-COUNT).
024700     MOVE GRPM-USER-ID
024800             TO WS-GRPMBR-TBL-USER-ID (WS-GROUP-MEMBER-COUNT).
024900
025000 200-READ-EXPENSE-REQUEST.
025100
025200     READ EXPENSE-REQUEST-FILE
025300         AT END
025400             SET WS-REQUEST-DONE TO TRUE
025500         NOT AT END
025600             ADD 1 TO WS-REQUEST-COUNT
025700     END-READ.
025800
025900 700-PROCESS-ONE-REQUEST.
026000
026100     MOVE 'N' TO WS-REJECT-SW.
026200     MOVE SPACES TO WS-EDIT-MESSAGE.
026300     MOVE ZERO TO WS-PARTICIPANT-COUNT.
026400
026500     PERFORM 330-VALIDATE-PAID-BY.
026600
026700     IF NOT WS-REQUEST-REJECTED
026800         PERFORM 340-RESOLVE-PARTICIPANTS.
026900
027000     IF NOT WS-REQUEST-REJECTED
027100         PERFORM 400-COMPUTE-SHARES.
027200
027300     IF WS-REQUEST-REJECTED
027400         ADD 1 TO WS-REJECT-COUNT
027500         DISPLAY 'EXPSHR01 - REQUEST REJECTED - ' WS-EDIT-MESSAGE
027600     ELSE
027700         PERFORM 500-WRITE-EXPENSE-SHARES.
027800
027900     PERFORM 200-READ-EXPENSE-REQUEST.
028000
028100 300-BUILD-PARTICIPANT-TABLE.
028200
028300     IF EXPN-PARTICIPANT-COUNT > ZERO
028400         PERFORM 310-LOAD-EXPLICIT-PARTICIPANTS
028500     ELSE
028600         PERFORM 320-LOAD-GROUP-MEMBERS.
028700
028800 310-LOAD-EXPLICIT-PARTICIPANTS.
028900
029000     MOVE EXPN-PARTICIPANT-COUNT TO WS-PARTICIPANT-COUNT.
029100
029200     PERFORM 311-LOAD-ONE-EXPLICIT-PART
029300         VARYING WS-SUB FROM 1 BY 1
029400           UNTIL WS-SUB > WS-PARTICIPANT-COUNT.
029500
029600 311-LOAD-ONE-EXPLICIT-PART.
029700
029800     MOVE EXPN-PARTICIPANT-IDS (WS-SUB)
029900                          TO WS-PART-USER-ID (WS-SUB).
030000     MOVE ZERO            TO WS-PART-SHARE-AMT (WS-SUB).
030100
030200* THE GROUP-MEMBER ROSTER WAS LOADED INTO WS-GROUP-MEMBER-TABLE
030300* AT START OF RUN (150-LOAD-GROUP-MEMBER-TABLE) AND IS SCANNED
030400* HERE IN MEMORY - GRPMBRIN ITSELF IS NOT RE-READ FOR THIS OR
030500* ANY LATER REQUEST IN THE RUN.
030600
030700 320-LOAD-GROUP-MEMBERS.
030800
030900     MOVE ZERO TO WS-PARTICIPANT-COUNT.
031000
031100     PERFORM 322-LOAD-ONE-GROUP-MEMBER
031200         VARYING WS-GRPMBR-SUB FROM 1 BY 1
031300           UNTIL WS-GRPMBR-SUB > WS-GROUP-MEMBER-COUNT.
031400
031500 322-LOAD-ONE-GROUP-MEMBER.
031600
031700     IF WS-GRPMBR-TBL-GROUP-ID (WS-GRPMBR-SUB) = EXPN-GROUP-ID
031800         ADD 1 TO WS-PARTICIPANT-COUNT
031900         MOVE WS-GRPMBR-TBL-USER-ID (WS-GRPMBR-SUB)
032000                 TO WS-PART-USER-ID (WS-PARTICIPANT-COUNT)
032100         MOVE ZERO
032200                 TO WS-PART-SHARE-AMT (WS-PARTICIPANT-COUNT).
032300
032400 330-VALIDATE-PAID-BY.
032500
032600* THE SAME IN-MEMORY GROUP-MEMBER TABLE USED BY 320 ABOVE IS
032700* SCANNED HERE - NO KEYED ACCESS IS AVAILABLE OR REQUIRED FOR THIS
032800* SMALL ROSTER, AND SCANNING THE TABLE RATHER THAN THE FILE MEANS
032900* THIS EDIT NO LONGER DISTURBS THE FILE POSITION FOR 320 ABOVE.
033000
033100     MOVE 'N' TO WS-MEMBER-FOUND-SW.
033200
033300     PERFORM 331-CHECK-ONE-GROUP-MEMBER
033400         VARYING WS-GRPMBR-SUB FROM 1 BY 1
033500           UNTIL WS-GRPMBR-SUB > WS-GROUP-MEMBER-COUNT
033600              OR WS-PAID-BY-IS-MEMBER.
033700
033800     IF NOT WS-PAID-BY-IS-MEMBER
033900         SET WS-REQUEST-REJECTED TO TRUE
034000         MOVE 'PaidBy user is not a member of this group'
034100                                    TO WS-EDIT-MESSAGE.
034200
034300 331-CHECK-ONE-GROUP-MEMBER.
034400
034500     IF WS-GRPMBR-TBL-GROUP-ID (WS-GRPMBR-SUB) = EXPN-GROUP-ID
034600        AND WS-GRPMBR-TBL-USER-ID (WS-GRPMBR-SUB) = EXPN-PAID-BY
034700         SET WS-PAID-BY-IS-MEMBER TO TRUE.
034800
034900* EXACT AND PERCENT SPLITS NEVER RESOLVE PARTICIPANTS FROM
035000* PARTICIPANT-IDS OR THE GROUP ROSTER - THE PARTICIPANT LIST FOR
035100* THOSE TWO SPLIT TYPES IS THE SHARE-REQUEST TABLE ITSELF
035200* (ER-1867).  ONLY THE EQUAL SPLIT USES THE EXPLICIT-LIST/GROUP-
035300* ROSTER LOGIC IN 300 BELOW.
035400
035500 340-RESOLVE-PARTICIPANTS.
035600
035700     EVALUATE TRUE
035800         WHEN EXPN-SPLIT-EQUAL
035900             PERFORM 300-BUILD-PARTICIPANT-TABLE
036000         WHEN OTHER
036100             PERFORM 341-BUILD-PARTICIPANTS-FROM-SHARES
036200     END-EVALUATE.
036300
036400 341-BUILD-PARTICIPANTS-FROM-SHARES.
036500
036600     MOVE ZERO TO WS-PARTICIPANT-COUNT.
036700
036800     PERFORM 342-LOAD-ONE-SHARE-PARTICIPANT
036900         VARYING WS-SHR-SUB FROM 1 BY 1
037000           UNTIL WS-SHR-SUB > EXPN-SHARE-COUNT.
037100
037200 342-LOAD-ONE-SHARE-PARTICIPANT.
037300
037400     ADD 1 TO WS-PARTICIPANT-COUNT.
037500     MOVE EXPN-SR-USER-ID (WS-SHR-SUB)
037600                      TO WS-PART-USER-ID (WS-PARTICIPANT-COUNT).
037700     MOVE ZERO
037800                      TO WS-PART-SHARE-AMT (WS-PARTICIPANT-COUNT).
037900
038000 400-COMPUTE-SHARES.
038100
038200     EVALUATE TRUE
038300         WHEN EXPN-SPLIT-EQUAL
038400             PERFORM 410-COMPUTE-EQUAL-SPLIT
038500         WHEN EXPN-SPLIT-EXACT
038600             PERFORM 420-COMPUTE-EXACT-SPLIT
038700         WHEN EXPN-SPLIT-PERCENT
038800             PERFORM 430-COMPUTE-PERCENT-SPLIT
038900     END-EVALUATE.
039000
039100 410-COMPUTE-EQUAL-SPLIT.
039200
039300     COMPUTE WS-PER-HEAD-AMOUNT ROUNDED =
039400             EXPN-AMOUNT / WS-PARTICIPANT-COUNT.
039500
039600     PERFORM 411-SET-ONE-EQUAL-SHARE
039700         VARYING WS-SUB FROM 1 BY 1
039800           UNTIL WS-SUB > WS-PARTICIPANT-COUNT.
039900
040000 411-SET-ONE-EQUAL-SHARE.
040100
040200     IF WS-PART-USER-ID (WS-SUB) = EXPN-PAID-BY
040300         COMPUTE WS-PART-SHARE-AMT (WS-SUB) =
040400                 WS-PER-HEAD-AMOUNT - EXPN-AMOUNT
040500     ELSE
040600         MOVE WS-PER-HEAD-AMOUNT TO WS-PART-SHARE-AMT (WS-SUB).
040700
040800 420-COMPUTE-EXACT-SPLIT.
040900
041000     PERFORM 421-VALIDATE-EXACT-TOTAL.
041100
041200     IF NOT WS-REQUEST-REJECTED
041300         PERFORM 422-MATCH-EXACT-FOR-ONE-PART
041400             VARYING WS-SUB FROM 1 BY 1
041500               UNTIL WS-SUB > WS-PARTICIPANT-COUNT.
041600
041700 421-VALIDATE-EXACT-TOTAL.
041800
041900     MOVE ZERO TO WS-SUM-EXACT-AMT.
042000
042100     PERFORM 424-ADD-ONE-EXACT-AMT
042200         VARYING WS-SHR-SUB FROM 1 BY 1
042300           UNTIL WS-SHR-SUB > EXPN-SHARE-COUNT.
042400
042500     IF WS-SUM-EXACT-AMT NOT = EXPN-AMOUNT
042600         SET WS-REQUEST-REJECTED TO TRUE
042700         MOVE EXPN-AMOUNT TO WS-REJECT-AMOUNT
042800         MOVE WS-REJECT-AMOUNT-DISPLAY TO WS-EDIT-AMOUNT-TEXT
042900         MOVE ZERO TO WS-EDIT-LEAD-SPACES
043000         INSPECT WS-EDIT-AMOUNT-TEXT TALLYING WS-EDIT-LEAD-SPACES
043100                 FOR LEADING SPACE
043200         COMPUTE WS-EDIT-TEXT-LEN = 12 - WS-EDIT-LEAD-SPACES
043300         ADD 1 TO WS-EDIT-LEAD-SPACES
043400         STRING 'Split amounts must total ' DELIMITED BY SIZE
043500                WS-EDIT-AMOUNT-TEXT (WS-EDIT-LEAD-SPACES :
043600                                     WS-EDIT-TEXT-LEN)
043700                                            DELIMITED BY SIZE
043800                INTO WS-EDIT-MESSAGE
043900         END-STRING.
044000
044100 422-MATCH-EXACT-FOR-ONE-PART.
044200
044300     PERFORM 423-SCAN-EXACT-SHARE
044400         VARYING WS-SHR-SUB FROM 1 BY 1
044500           UNTIL WS-SHR-SUB > EXPN-SHARE-COUNT.
044600
044700 423-SCAN-EXACT-SHARE.
044800
044900     IF EXPN-SR-USER-ID (WS-SHR-SUB) = WS-PART-USER-ID (WS-SUB)
045000         MOVE EXPN-SR-AMOUNT (WS-SHR-SUB)
045100                          TO WS-PART-SHARE-AMT (WS-SUB).
045200
045300 424-ADD-ONE-EXACT-AMT.
045400
045500     ADD EXPN-SR-AMOUNT (WS-SHR-SUB) TO WS-SUM-EXACT-AMT.
045600
045700 430-COMPUTE-PERCENT-SPLIT.
045800
045900     PERFORM 431-VALIDATE-PERCENT-TOTAL.
046000
046100     IF NOT WS-REQUEST-REJECTED
046200         PERFORM 432-MATCH-PERCENT-FOR-ONE-PART
046300             VARYING WS-SUB FROM 1 BY 1
046400               UNTIL WS-SUB > WS-PARTICIPANT-COUNT.
046500
046600 431-VALIDATE-PERCENT-TOTAL.
046700
046800     MOVE ZERO TO WS-SUM-PERCENT.
046900
047000     PERFORM 434-ADD-ONE-PERCENT
047100         VARYING WS-SHR-SUB FROM 1 BY 1
047200           UNTIL WS-SHR-SUB > EXPN-SHARE-COUNT.
047300
047400     IF WS-SUM-PERCENT NOT = 100
047500         SET WS-REQUEST-REJECTED TO TRUE
047600         MOVE 'Split percentages must total 100'
047700                                        TO WS-EDIT-MESSAGE.
047800
047900 432-MATCH-PERCENT-FOR-ONE-PART.
048000
048100     PERFORM 433-SCAN-PERCENT-SHARE
048200         VARYING WS-SHR-SUB FROM 1 BY 1
048300           UNTIL WS-SHR-SUB > EXPN-SHARE-COUNT.
048400
048500 433-SCAN-PERCENT-SHARE.
048600
048700     IF EXPN-SR-USER-ID (WS-SHR-SUB) = WS-PART-USER-ID (WS-SUB)
048800         COMPUTE WS-PART-SHARE-AMT (WS-SUB) ROUNDED =
048900             EXPN-AMOUNT * EXPN-SR-PERCENT (WS-SHR-SUB) / 100.
049000
049100 434-ADD-ONE-PERCENT.
049200
049300     ADD EXPN-SR-PERCENT (WS-SHR-SUB) TO WS-SUM-PERCENT.
049400
049500 500-WRITE-EXPENSE-SHARES.
049600
049700     PERFORM 501-WRITE-ONE-SHARE
049800         VARYING WS-SUB FROM 1 BY 1
049900           UNTIL WS-SUB > WS-PARTICIPANT-COUNT.
050000
050100 501-WRITE-ONE-SHARE.
050200
050300     MOVE WS-PART-USER-ID (WS-SUB)  TO EXPN-SHARE-USER-ID.
050400     MOVE WS-PART-SHARE-AMT (WS-SUB) TO EXPN-SHARE-AMOUNT.
050500     WRITE EXPN-SHARE-REC.
050600     ADD 1 TO WS-SHARE-WRITE-COUNT.
050700
050800 900-TERMINATION.
050900
051000     DISPLAY 'EXPSHR01 - REQUESTS READ    = ' WS-REQUEST-COUNT.
051100     DISPLAY 'EXPSHR01 - REQUESTS REJECTED = ' WS-REJECT-COUNT.
051200     DISPLAY 'EXPSHR01 - SHARES WRITTEN    = '
051300                                        WS-SHARE-WRITE-COUNT.
051400
051500     CLOSE EXPENSE-REQUEST-FILE
051600           GROUP-MEMBER-FILE
051700           EXPENSE-SHARE-FILE.
051800
051900 950-ABEND.
052000
052100     DISPLAY 'EXPSHR01 - ABNORMAL TERMINATION - ' WS-EDIT-MESSAGE.
052200     MOVE 16 TO RETURN-CODE.
052300     STOP RUN.
